000100******************************************************************        
000200* RASM OBSERVATION RECORD DEFINITION.                            *        
000300*                                                                *        
000400* LAYOUT OF ONE INCOMING AIRCRAFT/DRONE POSITION REPORT AS       *        
000500* RECEIVED FROM THE RANGE RADAR / ADS-B EXTRACT JOB RASMFEED.    *        
000600* THIS WAS THE MANNED-FLIGHT-PLAN VIOLATION RECORD THROUGH THE   *        
000700* 1998 Y2K PASS -- RESHAPED FOR UAS TELEMETRY UNDER WRQ-1188,    *        
000800* THE CALLSIGN/LAT/LON/ALT/VEL/TIME FIELDS BELOW ARE THE         *        
000900* DRONE-ERA LAYOUT, FIXED AT 80 BYTES.                           *        
001000******************************************************************        
001100 01  OB-RECORD.                                                           
001200     05  OB-CALLSIGN            PIC X(08).                                
001300     05  OB-LAT                 PIC S9(3)V9(4)                            
001400         SIGN IS LEADING SEPARATE CHARACTER.                              
001500     05  OB-LON                 PIC S9(3)V9(4)                            
001600         SIGN IS LEADING SEPARATE CHARACTER.                              
001700     05  OB-ALT                 PIC S9(5)V9(2)                            
001800         SIGN IS LEADING SEPARATE CHARACTER.                              
001900     05  OB-VEL                 PIC 9(4)V9(2).                            
002000     05  OB-TIME                PIC 9(10).                                
002100     05  FILLER                 PIC X(32).                                
