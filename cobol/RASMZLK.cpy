000100******************************************************************        
000200* RASM ZONE-LOOKUP LINKAGE AREA.                                 *        
000300*                                                                *        
000400* PASSED BY RASM001 ON EACH CALL TO RASM002 TO CLASSIFY ONE      *        
000500* OBSERVATION AGAINST THE 20-ENTRY RESTRICTED-ZONE TABLE.        *        
000600* ONE CALL PER OBSERVATION -- RASM002 HOLDS NO STATE BETWEEN     *        
000700* CALLS, IT IS A PURE LOOKUP.                                    *        
000800******************************************************************        
000900 01  ZL-PARM-AREA.                                                        
001000     05  ZL-IN-LAT              PIC S9(3)V9(4)                            
001100         SIGN IS LEADING SEPARATE CHARACTER.                              
001200     05  ZL-IN-LON              PIC S9(3)V9(4)                            
001300         SIGN IS LEADING SEPARATE CHARACTER.                              
001400     05  ZL-IN-COORDS-OK        PIC X(01).                                
001500         88  ZL-COORDS-VALID        VALUE 'Y'.                            
001600         88  ZL-COORDS-INVALID      VALUE 'N'.                            
001700     05  ZL-OUT-UNAUTH          PIC X(01).                                
001800         88  ZL-UNAUTHORIZED         VALUE 'Y'.                           
001900         88  ZL-AUTHORIZED           VALUE 'N'.                           
002000     05  ZL-OUT-ZONE-NAME       PIC X(40).                                
002100     05  FILLER                 PIC X(10).                                
