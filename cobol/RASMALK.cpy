000100******************************************************************        
000200* RASM ALERT-GATE / FINALIZE LINKAGE AREA.                       *        
000300*                                                                *        
000400* PASSED BY RASM001 ON EACH CALL TO RASM003. FUNCTION 'G'        *        
000500* GATES ONE UNAUTHORIZED OBSERVATION AGAINST THE COOLDOWN        *        
000600* TABLE (WRQ-2240). FUNCTION 'F' IS CALLED ONCE AT END OF        *        
000700* RUN TO PURGE EXPIRED COOLDOWN ENTRIES AND HAND BACK THE        *        
000800* COMPLETED ALERT BATCH FOR THE PRINT STEP.                      *        
000900******************************************************************        
001000 01  AL-PARM-AREA.                                                        
001100     05  AL-FUNCTION            PIC X(01).                                
001200         88  AL-GATE-ALERT          VALUE 'G'.                            
001300         88  AL-FINALIZE-RUN        VALUE 'F'.                            
001400     05  AL-IN-CALLSIGN         PIC X(08).                                
001500     05  AL-IN-LAT              PIC S9(3)V9(4)                            
001600         SIGN IS LEADING SEPARATE CHARACTER.                              
001700     05  AL-IN-LON              PIC S9(3)V9(4)                            
001800         SIGN IS LEADING SEPARATE CHARACTER.                              
001900     05  AL-IN-ZONE-NAME        PIC X(40).                                
002000     05  AL-IN-OBS-TIME         PIC 9(10).                                
002100     05  AL-OUT-SUPPRESSED      PIC X(01).                                
002200         88  AL-WAS-SUPPRESSED       VALUE 'Y'.                           
002300         88  AL-WAS-EMITTED          VALUE 'N'.                           
002400     05  AL-OUT-ALERT-COUNT     PIC 9(05) COMP.                           
002500     05  AL-OUT-SUPPRESS-COUNT  PIC 9(05) COMP.                           
002600     05  AL-OUT-BATCH-COUNT     PIC 9(05) COMP.                           
002700     05  AL-OUT-ALERT-TABLE.                                              
002800         10  AL-OUT-ALERT-ENTRY OCCURS 200 TIMES                          
002900                 INDEXED BY AL-OUT-IDX.                                   
003000             15  AL-OUT-ENT-CALLSIGN    PIC X(08).                        
003100             15  AL-OUT-ENT-LAT         PIC S9(3)V9(4)                    
003200                 SIGN IS LEADING SEPARATE CHARACTER.                      
003300             15  AL-OUT-ENT-LON         PIC S9(3)V9(4)                    
003400                 SIGN IS LEADING SEPARATE CHARACTER.                      
003500             15  AL-OUT-ENT-ZONE        PIC X(40).                        
003600     05  FILLER                 PIC X(10).                                
