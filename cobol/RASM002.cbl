000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID. RASM002.                                                     
000300 AUTHOR. J T MERCER.                                                      
000400 INSTALLATION. RANGE SAFETY OFFICE - AIRSPACE SURVEILLANCE.               
000500 DATE-WRITTEN. 04/14/87.                                                  
000600 DATE-COMPILED.                                                           
000700 SECURITY. NONCONFIDENTIAL.                                               
000800******************************************************************        
000900* RASM002 -- RESTRICTED-ZONE DISTANCE / RULE ENGINE.             *        
001000*                                                                *        
001100* CALLED ONCE PER OBSERVATION FROM RASM001 (COPY RASMZLK         *        
001200* LINKAGE). HOLDS THE 20-ENTRY RESTRICTED-ZONE TABLE AND         *        
001300* COMPUTES GREAT-CIRCLE (HAVERSINE) DISTANCE FROM THE            *        
001400* OBSERVATION TO EACH ZONE CENTRE, IN TABLE ORDER, UNTIL         *        
001500* THE FIRST ZONE WITH DISTANCE .LE. RADIUS IS FOUND OR THE       *        
001600* TABLE IS EXHAUSTED. NO SHOP MATH LIBRARY IS LINKED HERE --     *        
001700* SIN/COS/SQUARE ROOT ARE WORKED UP LOCALLY BY SERIES            *        
001800* APPROXIMATION, THE SAME AS THE OLD RANGE-PLOT DECK THIS        *        
001900* REPLACED CARRIED THEM.                                         *        
002000******************************************************************        
002100*----------------------------------------------------------------         
002200* CHANGE LOG.                                                             
002300*                                                                         
002400* DATE     BY   DESCRIPTION                                               
002500* -------- ---- ----------------------------------------------------------
002600* 04/14/87 JTM  RSO-0041 -- ORIGINAL RESTRICTED-AREA DISTANCE CHECK FOR   
002700*               MANNED FLIGHT-PLAN AUDIT. TABLE HELD 12 ZONES AT THAT     
002800*               TIME.                                                     
002900* 09/02/88 JTM  RSO-0058 -- ADDED FORT LIBERTY (THEN BRAGG) AND TWO MORE  
003000*               MILITARY ZONES TO TABLE.                                  
003100* 02/11/91 RDK  RSO-0102 -- REPLACED PLANE-GEOMETRY DISTANCE WITH TRUE    
003200*               GREAT-CIRCLE (HAVERSINE) FORMULA PER FAA AUDIT FINDING.   
003300* 07/23/93 RDK  RSO-0119 -- SQUARE-ROOT ITERATION TIGHTENED -- PRIOR      
003400*               VERSION LOOPED ON A=0 INPUT.                              
003500* 05/30/96 LMH  RSO-0140 -- ZONE TABLE GREW TO 18 ENTRIES, ADDED TWO      
003600*               GOVERNMENT-TYPE SITES.                                    
003700* 11/04/98 LMH  RSO-0151 -- Y2K REVIEW -- NO 2-DIGIT YEAR FIELDS IN THIS  
003800*               PROGRAM, TIMESTAMPS ARE THE CALLER'S CONCERN. NO CHANGE   
003900*               REQUIRED.                                                 
004000* 03/17/99 LMH  RSO-0154 -- ROUNDING OF DISPLAYED DISTANCE MOVED TO       
004100*               ROUNDED PHRASE ON FINAL COMPUTE.                          
004200* 06/09/11 PAV  RSO-0210 -- WRQ-1188 UAS CONVERSION -- RENAMED FROM RSO102
004300*               TO RASM002, RECOMPILED AGAINST THE DRONE OBSERVATION      
004400*               SHAPE. ZONE TABLE EXPANDED TO 20 ENTRIES, WHITE HOUSE AND 
004500*               GROOM LAKE ADDED.                                         
004600* 08/22/11 PAV  RSO-0212 -- RETIRED THE OLD FIXED-WING SPEED GATE,        
004700*               DISTANCE TEST NOW APPLIES TO ANY OBSERVATION REGARDLESS OF
004800*               VEL.                                                      
004900*----------------------------------------------------------------         
005000                                                                          
005100 ENVIRONMENT DIVISION.                                                    
005200 CONFIGURATION SECTION.                                                   
005300 SPECIAL-NAMES.                                                           
005400     C01 IS TOP-OF-FORM.                                                  
005500                                                                          
005600 DATA DIVISION.                                                           
005700 WORKING-STORAGE SECTION.                                                 
005800                                                                          
005900******************************************************************        
006000* RESTRICTED-ZONE TABLE -- 20 ENTRIES, FIRST-MATCH-WINS ORDER.   *        
006100* LOADED AS LITERAL FILLER, VIEWED AS A TABLE BY THE             *        
006200* REDEFINES BELOW. RSO-0210 SEQUENCE (AIRPORTS, THEN             *        
006300* MILITARY, THEN GOVERNMENT) IS THE ORDER THE RANGE OFFICE       *        
006400* HAS ALWAYS PUBLISHED THE TABLE IN -- DO NOT RESEQUENCE.        *        
006500******************************************************************        
006600 01  ZONE-TABLE-VALUES.                                                   
006700     05  FILLER  PIC X(40) VALUE 'JFK AIRPORT'.                           
006800     05  FILLER  PIC S9(3)V9(4) VALUE +040.6413.                          
006900     05  FILLER  PIC S9(3)V9(4) VALUE -073.7781.                          
007000     05  FILLER  PIC 9(3)V9(2) VALUE 010.00.                              
007100     05  FILLER  PIC X(10) VALUE 'AIRPORT'.                               
007200     05  FILLER  PIC X(40) VALUE 'LOS ANGELES AIRPORT'.                   
007300     05  FILLER  PIC S9(3)V9(4) VALUE +033.9416.                          
007400     05  FILLER  PIC S9(3)V9(4) VALUE -118.4085.                          
007500     05  FILLER  PIC 9(3)V9(2) VALUE 010.00.                              
007600     05  FILLER  PIC X(10) VALUE 'AIRPORT'.                               
007700     05  FILLER  PIC X(40) VALUE                                          
007800         'HARTSFIELD-JACKSON ATLANTA AIRPORT'.                            
007900     05  FILLER  PIC S9(3)V9(4) VALUE +033.6407.                          
008000     05  FILLER  PIC S9(3)V9(4) VALUE -084.4277.                          
008100     05  FILLER  PIC 9(3)V9(2) VALUE 010.00.                              
008200     05  FILLER  PIC X(10) VALUE 'AIRPORT'.                               
008300     05  FILLER  PIC X(40) VALUE 'DENVER INTERNATIONAL AIRPORT'.          
008400     05  FILLER  PIC S9(3)V9(4) VALUE +039.8561.                          
008500     05  FILLER  PIC S9(3)V9(4) VALUE -104.6737.                          
008600     05  FILLER  PIC 9(3)V9(2) VALUE 010.00.                              
008700     05  FILLER  PIC X(10) VALUE 'AIRPORT'.                               
008800     05  FILLER  PIC X(40) VALUE 'CHICAGO O''HARE AIRPORT'.               
008900     05  FILLER  PIC S9(3)V9(4) VALUE +041.9742.                          
009000     05  FILLER  PIC S9(3)V9(4) VALUE -087.9073.                          
009100     05  FILLER  PIC 9(3)V9(2) VALUE 010.00.                              
009200     05  FILLER  PIC X(10) VALUE 'AIRPORT'.                               
009300     05  FILLER  PIC X(40) VALUE 'DALLAS/FORT WORTH AIRPORT'.             
009400     05  FILLER  PIC S9(3)V9(4) VALUE +032.8998.                          
009500     05  FILLER  PIC S9(3)V9(4) VALUE -097.0403.                          
009600     05  FILLER  PIC 9(3)V9(2) VALUE 010.00.                              
009700     05  FILLER  PIC X(10) VALUE 'AIRPORT'.                               
009800     05  FILLER  PIC X(40) VALUE 'MIAMI INTERNATIONAL AIRPORT'.           
009900     05  FILLER  PIC S9(3)V9(4) VALUE +025.7959.                          
010000     05  FILLER  PIC S9(3)V9(4) VALUE -080.2870.                          
010100     05  FILLER  PIC 9(3)V9(2) VALUE 010.00.                              
010200     05  FILLER  PIC X(10) VALUE 'AIRPORT'.                               
010300     05  FILLER  PIC X(40) VALUE                                          
010400         'SAN FRANCISCO INTERNATIONAL AIRPORT'.                           
010500     05  FILLER  PIC S9(3)V9(4) VALUE +037.6213.                          
010600     05  FILLER  PIC S9(3)V9(4) VALUE -122.3790.                          
010700     05  FILLER  PIC 9(3)V9(2) VALUE 010.00.                              
010800     05  FILLER  PIC X(10) VALUE 'AIRPORT'.                               
010900     05  FILLER  PIC X(40) VALUE                                          
011000         'SEATTLE-TACOMA INTERNATIONAL AIRPORT'.                          
011100     05  FILLER  PIC S9(3)V9(4) VALUE +047.4502.                          
011200     05  FILLER  PIC S9(3)V9(4) VALUE -122.3088.                          
011300     05  FILLER  PIC 9(3)V9(2) VALUE 010.00.                              
011400     05  FILLER  PIC X(10) VALUE 'AIRPORT'.                               
011500     05  FILLER  PIC X(40) VALUE                                          
011600         'ORLANDO INTERNATIONAL AIRPORT'.                                 
011700     05  FILLER  PIC S9(3)V9(4) VALUE +028.4312.                          
011800     05  FILLER  PIC S9(3)V9(4) VALUE -081.3081.                          
011900     05  FILLER  PIC 9(3)V9(2) VALUE 010.00.                              
012000     05  FILLER  PIC X(10) VALUE 'AIRPORT'.                               
012100     05  FILLER  PIC X(40) VALUE 'PENTAGON'.                              
012200     05  FILLER  PIC S9(3)V9(4) VALUE +038.8719.                          
012300     05  FILLER  PIC S9(3)V9(4) VALUE -077.0563.                          
012400     05  FILLER  PIC 9(3)V9(2) VALUE 005.00.                              
012500     05  FILLER  PIC X(10) VALUE 'MILITARY'.                              
012600     05  FILLER  PIC X(40) VALUE 'FORT LIBERTY (BRAGG)'.                  
012700     05  FILLER  PIC S9(3)V9(4) VALUE +035.1401.                          
012800     05  FILLER  PIC S9(3)V9(4) VALUE -079.0060.                          
012900     05  FILLER  PIC 9(3)V9(2) VALUE 010.00.                              
013000     05  FILLER  PIC X(10) VALUE 'MILITARY'.                              
013100     05  FILLER  PIC X(40) VALUE 'EDWARDS AIR FORCE BASE'.                
013200     05  FILLER  PIC S9(3)V9(4) VALUE +034.9054.                          
013300     05  FILLER  PIC S9(3)V9(4) VALUE -117.8844.                          
013400     05  FILLER  PIC 9(3)V9(2) VALUE 015.00.                              
013500     05  FILLER  PIC X(10) VALUE 'MILITARY'.                              
013600     05  FILLER  PIC X(40) VALUE                                          
013700         'WRIGHT-PATTERSON AIR FORCE BASE'.                               
013800     05  FILLER  PIC S9(3)V9(4) VALUE +039.8149.                          
013900     05  FILLER  PIC S9(3)V9(4) VALUE -084.0497.                          
014000     05  FILLER  PIC 9(3)V9(2) VALUE 010.00.                              
014100     05  FILLER  PIC X(10) VALUE 'MILITARY'.                              
014200     05  FILLER  PIC X(40) VALUE 'NORFOLK NAVAL BASE'.                    
014300     05  FILLER  PIC S9(3)V9(4) VALUE +036.9460.                          
014400     05  FILLER  PIC S9(3)V9(4) VALUE -076.3087.                          
014500     05  FILLER  PIC 9(3)V9(2) VALUE 010.00.                              
014600     05  FILLER  PIC X(10) VALUE 'MILITARY'.                              
014700     05  FILLER  PIC X(40) VALUE 'WHITE HOUSE'.                           
014800     05  FILLER  PIC S9(3)V9(4) VALUE +038.8977.                          
014900     05  FILLER  PIC S9(3)V9(4) VALUE -077.0365.                          
015000     05  FILLER  PIC 9(3)V9(2) VALUE 003.00.                              
015100     05  FILLER  PIC X(10) VALUE 'GOVERNMENT'.                            
015200     05  FILLER  PIC X(40) VALUE 'AREA 51'.                               
015300     05  FILLER  PIC S9(3)V9(4) VALUE +037.2431.                          
015400     05  FILLER  PIC S9(3)V9(4) VALUE -115.7930.                          
015500     05  FILLER  PIC 9(3)V9(2) VALUE 015.00.                              
015600     05  FILLER  PIC X(10) VALUE 'GOVERNMENT'.                            
015700     05  FILLER  PIC X(40) VALUE                                          
015800         'CHEYENNE MOUNTAIN COMPLEX'.                                     
015900     05  FILLER  PIC S9(3)V9(4) VALUE +038.6766.                          
016000     05  FILLER  PIC S9(3)V9(4) VALUE -104.7887.                          
016100     05  FILLER  PIC 9(3)V9(2) VALUE 008.00.                              
016200     05  FILLER  PIC X(10) VALUE 'MILITARY'.                              
016300     05  FILLER  PIC X(40) VALUE 'LOS ALAMOS NATIONAL LAB'.               
016400     05  FILLER  PIC S9(3)V9(4) VALUE +035.8440.                          
016500     05  FILLER  PIC S9(3)V9(4) VALUE -106.2857.                          
016600     05  FILLER  PIC 9(3)V9(2) VALUE 008.00.                              
016700     05  FILLER  PIC X(10) VALUE 'GOVERNMENT'.                            
016800     05  FILLER  PIC X(40) VALUE                                          
016900         'GROOM LAKE FACILITY (CIA)'.                                     
017000     05  FILLER  PIC S9(3)V9(4) VALUE +037.2491.                          
017100     05  FILLER  PIC S9(3)V9(4) VALUE -115.8001.                          
017200     05  FILLER  PIC 9(3)V9(2) VALUE 012.00.                              
017300     05  FILLER  PIC X(10) VALUE 'GOVERNMENT'.                            
017400                                                                          
017500 01  ZONE-TABLE REDEFINES ZONE-TABLE-VALUES.                              
017600     05  ZONE-ENTRY OCCURS 20 TIMES INDEXED BY ZT-IDX.                    
017700         10  ZONE-NAME              PIC X(40).                            
017800         10  ZONE-LAT               PIC S9(3)V9(4).                       
017900         10  ZONE-LON               PIC S9(3)V9(4).                       
018000         10  ZONE-RADIUS            PIC 9(3)V9(2).                        
018100         10  ZONE-TYPE              PIC X(10).                            
018200                                                                          
018300******************************************************************        
018400* MATH WORK AREA -- SIN/COS/SQUARE-ROOT/ARCSINE ARE ALL          *        
018500* HAND-ROLLED BY MACLAURIN SERIES. GOOD TO THE 0.01 KM           *        
018600* TOLERANCE THE RANGE OFFICE HAS ALWAYS ACCEPTED. NO             *        
018700* INTRINSIC FUNCTION VERBS ARE AVAILABLE ON THIS COMPILER.       *        
018800******************************************************************        
018900 01  WM-DEG-TO-RAD              PIC S9V9(9)                               
019000                                 VALUE 0.017453293.                       
019100 01  WM-EARTH-RADIUS-KM         PIC 9(5)V9(2) VALUE 6371.00.              
019200                                                                          
019300 01  WM-PHI-1                   PIC S9V9(9) COMP-3.                       
019400 01  WM-PHI-2                   PIC S9V9(9) COMP-3.                       
019500 01  WM-LAMBDA-1                PIC S9V9(9) COMP-3.                       
019600 01  WM-LAMBDA-2                PIC S9V9(9) COMP-3.                       
019700 01  WM-DELTA-PHI               PIC S9V9(9) COMP-3.                       
019800 01  WM-DELTA-LAMBDA            PIC S9V9(9) COMP-3.                       
019900 01  WM-HALF-ANGLE              PIC S9V9(9) COMP-3.                       
020000                                                                          
020100 01  WM-SIN-RESULT              PIC S9V9(9) COMP-3.                       
020200 01  WM-COS-RESULT              PIC S9V9(9) COMP-3.                       
020300 01  WM-SQRT-RESULT             PIC S9(5)V9(9) COMP-3.                    
020400 01  WM-SQRT-RESULT-X REDEFINES WM-SQRT-RESULT                            
020500                                 PIC X(08).                               
020600 01  WM-ARCSIN-RESULT           PIC S9V9(9) COMP-3.                       
020700                                                                          
020800 01  WM-A-VALUE                 PIC S9V9(9) COMP-3.                       
020900 01  WM-C-VALUE                 PIC S9V9(9) COMP-3.                       
021000 01  WM-DISTANCE-KM             PIC S9(5)V9(9) COMP-3.                    
021100                                                                          
021200 01  WM-SERIES-ANGLE            PIC S9V9(9) COMP-3.                       
021300 01  WM-SERIES-TERM             PIC S9(5)V9(9) COMP-3.                    
021400 01  WM-SERIES-TERM-X REDEFINES WM-SERIES-TERM                            
021500                                 PIC X(08).                               
021600 01  WM-SERIES-SUM              PIC S9(5)V9(9) COMP-3.                    
021700 01  WM-SERIES-SIGN             PIC S9(1) COMP.                           
021800 01  WM-SERIES-COUNT            PIC S9(4) COMP.                           
021900                                                                          
022000 01  WM-SQRT-GUESS              PIC S9(5)V9(9) COMP-3.                    
022100 01  WM-SQRT-INPUT              PIC S9(5)V9(9) COMP-3.                    
022200 01  WM-SQRT-ITER-COUNT         PIC S9(4) COMP.                           
022300                                                                          
022400 01  ZT-MATCH-FOUND             PIC X(01) VALUE 'N'.                      
022500     88  ZT-ZONE-MATCHED            VALUE 'Y'.                            
022600     88  ZT-NO-ZONE-MATCHED         VALUE 'N'.                            
022700                                                                          
022800 LINKAGE SECTION.                                                         
022900 COPY RASMZLK.                                                            
023000                                                                          
023100 PROCEDURE DIVISION USING ZL-PARM-AREA.                                   
023200                                                                          
023300 0000-MAINLINE.                                                           
023400     PERFORM 1000-CHECK-ZONES     THRU 1000-EXIT.                         
023500     GOBACK.                                                              
023600                                                                          
023700*----------------------------------------------------------------         
023800* DRIVE THE ZONE TABLE IN PUBLISHED ORDER, FIRST MATCH WINS.              
023900*----------------------------------------------------------------         
024000 1000-CHECK-ZONES.                                                        
024100     MOVE 'N'                       TO ZL-OUT-UNAUTH.                     
024200     MOVE SPACES                    TO ZL-OUT-ZONE-NAME.                  
024300     MOVE 'N'                       TO ZT-MATCH-FOUND.                    
024400                                                                          
024500     IF  ZL-COORDS-INVALID                                                
024600         GO TO 1000-EXIT.                                                 
024700                                                                          
024800     PERFORM 1100-CHECK-ONE-ZONE  THRU 1100-EXIT                          
024900         VARYING ZT-IDX FROM 1 BY 1                                       
025000         UNTIL ZT-IDX > 20                                                
025100         OR    ZT-ZONE-MATCHED.                                           
025200                                                                          
025300 1000-EXIT.                                                               
025400     EXIT.                                                                
025500                                                                          
025600*----------------------------------------------------------------         
025700* TEST ONE ZONE TABLE ENTRY.                                              
025800*----------------------------------------------------------------         
025900 1100-CHECK-ONE-ZONE.                                                     
026000     MOVE ZL-IN-LAT                 TO WM-PHI-1.                          
026100     MOVE ZONE-LAT(ZT-IDX)          TO WM-PHI-2.                          
026200     MOVE ZL-IN-LON                 TO WM-LAMBDA-1.                       
026300     MOVE ZONE-LON(ZT-IDX)          TO WM-LAMBDA-2.                       
026400                                                                          
026500     PERFORM 2000-CALCULATE-DISTANCE THRU 2000-EXIT.                      
026600                                                                          
026700     IF  WM-DISTANCE-KM NOT GREATER THAN ZONE-RADIUS(ZT-IDX)              
026800         MOVE 'Y'                   TO ZL-OUT-UNAUTH                      
026900         MOVE ZONE-NAME(ZT-IDX)     TO ZL-OUT-ZONE-NAME                   
027000         MOVE 'Y'                   TO ZT-MATCH-FOUND.                    
027100                                                                          
027200 1100-EXIT.                                                               
027300     EXIT.                                                                
027400                                                                          
027500*----------------------------------------------------------------         
027600* HAVERSINE GREAT-CIRCLE DISTANCE, WM-PHI-1/2 AND                         
027700* WM-LAMBDA-1/2 IN DEGREES ON ENTRY. RESULT IN WM-DISTANCE-KM.            
027800*----------------------------------------------------------------         
027900 2000-CALCULATE-DISTANCE.                                                 
028000     PERFORM 2100-CONVERT-TO-RADIANS THRU 2100-EXIT.                      
028100     PERFORM 2200-HAVERSINE-FORMULA  THRU 2200-EXIT.                      
028200                                                                          
028300 2000-EXIT.                                                               
028400     EXIT.                                                                
028500                                                                          
028600 2100-CONVERT-TO-RADIANS.                                                 
028700     MULTIPLY WM-PHI-1 BY WM-DEG-TO-RAD                                   
028800         GIVING WM-PHI-1 ROUNDED.                                         
028900     MULTIPLY WM-PHI-2 BY WM-DEG-TO-RAD                                   
029000         GIVING WM-PHI-2 ROUNDED.                                         
029100     MULTIPLY WM-LAMBDA-1 BY WM-DEG-TO-RAD                                
029200         GIVING WM-LAMBDA-1 ROUNDED.                                      
029300     MULTIPLY WM-LAMBDA-2 BY WM-DEG-TO-RAD                                
029400         GIVING WM-LAMBDA-2 ROUNDED.                                      
029500                                                                          
029600 2100-EXIT.                                                               
029700     EXIT.                                                                
029800                                                                          
029900 2200-HAVERSINE-FORMULA.                                                  
030000     SUBTRACT WM-PHI-1 FROM WM-PHI-2                                      
030100         GIVING WM-DELTA-PHI.                                             
030200     SUBTRACT WM-LAMBDA-1 FROM WM-LAMBDA-2                                
030300         GIVING WM-DELTA-LAMBDA.                                          
030400                                                                          
030500     DIVIDE WM-DELTA-PHI BY 2 GIVING WM-HALF-ANGLE.                       
030600     MOVE WM-HALF-ANGLE             TO WM-SERIES-ANGLE.                   
030700     PERFORM 2300-COMPUTE-SIN     THRU 2300-EXIT.                         
030800     MULTIPLY WM-SIN-RESULT BY WM-SIN-RESULT                              
030900         GIVING WM-A-VALUE.                                               
031000                                                                          
031100     MOVE WM-PHI-1                  TO WM-SERIES-ANGLE.                   
031200     PERFORM 2400-COMPUTE-COS     THRU 2400-EXIT.                         
031300     MOVE WM-COS-RESULT             TO WM-PHI-1.                          
031400                                                                          
031500     MOVE WM-PHI-2                  TO WM-SERIES-ANGLE.                   
031600     PERFORM 2400-COMPUTE-COS     THRU 2400-EXIT.                         
031700     MOVE WM-COS-RESULT             TO WM-PHI-2.                          
031800                                                                          
031900     DIVIDE WM-DELTA-LAMBDA BY 2 GIVING WM-HALF-ANGLE.                    
032000     MOVE WM-HALF-ANGLE             TO WM-SERIES-ANGLE.                   
032100     PERFORM 2300-COMPUTE-SIN     THRU 2300-EXIT.                         
032200     MULTIPLY WM-SIN-RESULT BY WM-SIN-RESULT                              
032300         GIVING WM-LAMBDA-1.                                              
032400     MULTIPLY WM-PHI-1 BY WM-PHI-2                                        
032500         GIVING WM-LAMBDA-2.                                              
032600     MULTIPLY WM-LAMBDA-2 BY WM-LAMBDA-1                                  
032700         GIVING WM-LAMBDA-1.                                              
032800     ADD WM-LAMBDA-1                TO WM-A-VALUE.                        
032900                                                                          
033000     PERFORM 2500-COMPUTE-SQRT    THRU 2500-EXIT.                         
033100     MOVE WM-SQRT-RESULT             TO WM-ARCSIN-RESULT.                 
033200     PERFORM 2600-COMPUTE-ARCSIN  THRU 2600-EXIT.                         
033300                                                                          
033400     MULTIPLY 2 BY WM-ARCSIN-RESULT                                       
033500         GIVING WM-C-VALUE.                                               
033600     MULTIPLY WM-EARTH-RADIUS-KM BY WM-C-VALUE                            
033700         GIVING WM-DISTANCE-KM ROUNDED.                                   
033800                                                                          
033900 2200-EXIT.                                                               
034000     EXIT.                                                                
034100                                                                          
034200*----------------------------------------------------------------         
034300* SIN(X) BY MACLAURIN SERIES, X = WM-SERIES-ANGLE IN RADIANS.             
034400* FIVE TERMS -- PLENTY FOR THE SMALL HALF-ANGLES SEEN HERE.               
034500*----------------------------------------------------------------         
034600 2300-COMPUTE-SIN.                                                        
034700     MOVE WM-SERIES-ANGLE            TO WM-SERIES-SUM.                    
034800     MOVE WM-SERIES-ANGLE            TO WM-SERIES-TERM.                   
034900     MOVE +1                         TO WM-SERIES-SIGN.                   
035000     MOVE 1                          TO WM-SERIES-COUNT.                  
035100                                                                          
035200     PERFORM 2310-SIN-TERM         THRU 2310-EXIT                         
035300         VARYING WM-SERIES-COUNT FROM 2 BY 1                              
035400         UNTIL WM-SERIES-COUNT > 5.                                       
035500                                                                          
035600     MOVE WM-SERIES-SUM              TO WM-SIN-RESULT.                    
035700                                                                          
035800 2300-EXIT.                                                               
035900     EXIT.                                                                
036000                                                                          
036100 2310-SIN-TERM.                                                           
036200     MULTIPLY WM-SERIES-TERM BY WM-SERIES-ANGLE                           
036300         GIVING WM-SERIES-TERM.                                           
036400     MULTIPLY WM-SERIES-TERM BY WM-SERIES-ANGLE                           
036500         GIVING WM-SERIES-TERM.                                           
036600     COMPUTE WM-SERIES-TERM ROUNDED =                                     
036700         WM-SERIES-TERM                                                   
036800         / ((2 * WM-SERIES-COUNT - 1) * (2 * WM-SERIES-COUNT              
036900         - 2)).                                                           
037000     MULTIPLY WM-SERIES-SIGN BY -1                                        
037100         GIVING WM-SERIES-SIGN.                                           
037200     IF  WM-SERIES-SIGN = +1                                              
037300         ADD WM-SERIES-TERM           TO WM-SERIES-SUM                    
037400     ELSE                                                                 
037500         SUBTRACT WM-SERIES-TERM   FROM WM-SERIES-SUM.                    
037600                                                                          
037700 2310-EXIT.                                                               
037800     EXIT.                                                                
037900                                                                          
038000*----------------------------------------------------------------         
038100* COS(X) BY MACLAURIN SERIES, X = WM-SERIES-ANGLE IN RADIANS.             
038200*----------------------------------------------------------------         
038300 2400-COMPUTE-COS.                                                        
038400     MOVE 1                          TO WM-SERIES-SUM.                    
038500     MOVE 1                          TO WM-SERIES-TERM.                   
038600     MOVE +1                         TO WM-SERIES-SIGN.                   
038700     MOVE 1                          TO WM-SERIES-COUNT.                  
038800                                                                          
038900     PERFORM 2410-COS-TERM         THRU 2410-EXIT                         
039000         VARYING WM-SERIES-COUNT FROM 2 BY 1                              
039100         UNTIL WM-SERIES-COUNT > 5.                                       
039200                                                                          
039300     MOVE WM-SERIES-SUM              TO WM-COS-RESULT.                    
039400                                                                          
039500 2400-EXIT.                                                               
039600     EXIT.                                                                
039700                                                                          
039800 2410-COS-TERM.                                                           
039900     MULTIPLY WM-SERIES-TERM BY WM-SERIES-ANGLE                           
040000         GIVING WM-SERIES-TERM.                                           
040100     MULTIPLY WM-SERIES-TERM BY WM-SERIES-ANGLE                           
040200         GIVING WM-SERIES-TERM.                                           
040300     COMPUTE WM-SERIES-TERM ROUNDED =                                     
040400         WM-SERIES-TERM                                                   
040500         / ((2 * WM-SERIES-COUNT - 2) * (2 * WM-SERIES-COUNT              
040600         - 3)).                                                           
040700     MULTIPLY WM-SERIES-SIGN BY -1                                        
040800         GIVING WM-SERIES-SIGN.                                           
040900     IF  WM-SERIES-SIGN = +1                                              
041000         ADD WM-SERIES-TERM           TO WM-SERIES-SUM                    
041100     ELSE                                                                 
041200         SUBTRACT WM-SERIES-TERM   FROM WM-SERIES-SUM.                    
041300                                                                          
041400 2410-EXIT.                                                               
041500     EXIT.                                                                
041600                                                                          
041700*----------------------------------------------------------------         
041800* SQUARE ROOT BY NEWTON-RAPHSON ITERATION. INPUT IS                       
041900* WM-A-VALUE (ALWAYS 0 TO 1 FOR THE HAVERSINE "A" TERM).                  
042000* A ZERO INPUT RETURNS A ZERO ROOT WITHOUT ITERATING --                   
042100* RSO-0119 FIXED A LOOP HERE ON EXACTLY THAT CASE.                        
042200*----------------------------------------------------------------         
042300 2500-COMPUTE-SQRT.                                                       
042400     MOVE WM-A-VALUE                 TO WM-SQRT-INPUT.                    
042500     IF  WM-SQRT-INPUT = 0                                                
042600         MOVE 0                      TO WM-SQRT-RESULT                    
042700         GO TO 2500-EXIT.                                                 
042800                                                                          
042900     MOVE WM-SQRT-INPUT              TO WM-SQRT-GUESS.                    
043000     MOVE 1                          TO WM-SQRT-ITER-COUNT.               
043100                                                                          
043200     PERFORM 2510-SQRT-ITERATE     THRU 2510-EXIT                         
043300         VARYING WM-SQRT-ITER-COUNT FROM 1 BY 1                           
043400         UNTIL WM-SQRT-ITER-COUNT > 12.                                   
043500                                                                          
043600     MOVE WM-SQRT-GUESS               TO WM-SQRT-RESULT.                  
043700                                                                          
043800 2500-EXIT.                                                               
043900     EXIT.                                                                
044000                                                                          
044100 2510-SQRT-ITERATE.                                                       
044200     COMPUTE WM-SQRT-GUESS ROUNDED =                                      
044300         (WM-SQRT-GUESS + WM-SQRT-INPUT / WM-SQRT-GUESS) / 2.             
044400                                                                          
044500 2510-EXIT.                                                               
044600     EXIT.                                                                
044700                                                                          
044800*----------------------------------------------------------------         
044900* ARCSIN(X) BY MACLAURIN SERIES -- X = WM-ARCSIN-RESULT ON                
045000* ENTRY (SQRT(A) FROM THE HAVERSINE TERM, ALWAYS SMALL FOR A              
045100* ZONE-DISTANCE COMPARE), RESULT REPLACED IN PLACE.                       
045200*----------------------------------------------------------------         
045300 2600-COMPUTE-ARCSIN.                                                     
045400     MOVE WM-ARCSIN-RESULT           TO WM-SERIES-ANGLE.                  
045500     MOVE WM-SERIES-ANGLE            TO WM-SERIES-SUM.                    
045600     MOVE WM-SERIES-ANGLE            TO WM-SERIES-TERM.                   
045700     MOVE 1                          TO WM-SERIES-COUNT.                  
045800                                                                          
045900     PERFORM 2610-ARCSIN-TERM      THRU 2610-EXIT                         
046000         VARYING WM-SERIES-COUNT FROM 1 BY 1                              
046100         UNTIL WM-SERIES-COUNT > 3.                                       
046200                                                                          
046300     MOVE WM-SERIES-SUM              TO WM-ARCSIN-RESULT.                 
046400                                                                          
046500 2600-EXIT.                                                               
046600     EXIT.                                                                
046700                                                                          
046800 2610-ARCSIN-TERM.                                                        
046900     MULTIPLY WM-SERIES-TERM BY WM-SERIES-ANGLE                           
047000         GIVING WM-SERIES-TERM.                                           
047100     MULTIPLY WM-SERIES-TERM BY WM-SERIES-ANGLE                           
047200         GIVING WM-SERIES-TERM.                                           
047300     COMPUTE WM-SERIES-TERM ROUNDED =                                     
047400         WM-SERIES-TERM                                                   
047500         * (2 * WM-SERIES-COUNT - 1) * (2 * WM-SERIES-COUNT               
047600         - 1)                                                             
047700         / ((2 * WM-SERIES-COUNT) * (2 * WM-SERIES-COUNT + 1)).           
047800     ADD WM-SERIES-TERM               TO WM-SERIES-SUM.                   
047900                                                                          
048000 2610-EXIT.                                                               
048100     EXIT.                                                                
048200