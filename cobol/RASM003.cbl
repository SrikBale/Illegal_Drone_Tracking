000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID. RASM003.                                                     
000300 AUTHOR. L M HOLLOWAY.                                                    
000400 INSTALLATION. RANGE SAFETY OFFICE - AIRSPACE SURVEILLANCE.               
000500 DATE-WRITTEN. 05/30/96.                                                  
000600 DATE-COMPILED.                                                           
000700 SECURITY. NONCONFIDENTIAL.                                               
000800******************************************************************        
000900* RASM003 -- ALERT BATCHER WITH COOLDOWN.                        *        
001000*                                                                *        
001100* CALLED REPEATEDLY BY RASM001, ONCE PER UNAUTHORIZED            *        
001200* OBSERVATION (FUNCTION 'G' - GATE), THEN ONCE MORE AT END       *        
001300* OF RUN (FUNCTION 'F' - FINALIZE). RASM003 IS NOT MARKED        *        
001400* INITIAL, SO THE COOLDOWN TABLE AND THE ALERT BATCH BOTH        *        
001500* HOLD THEIR CONTENTS ACROSS EVERY CALL WITHIN ONE EXECUTION     *        
001600* OF THE STEP -- THIS IS THE SAME NON-INITIAL SUBPROGRAM         *        
001700* TRICK COMMON TO THIS SHOP'S NON-INITIAL SUBPROGRAMS.           *        
001800******************************************************************        
001900*----------------------------------------------------------------         
002000* CHANGE LOG.                                                             
002100*                                                                         
002200* DATE     BY   DESCRIPTION                                               
002300* -------- ---- ----------------------------------------------------------
002400* 05/30/96 LMH  RSO-0141 -- ORIGINAL. REPLACES THE MANUAL DUTY-OFFICER    
002500*               ALERT LOG WITH AN AUTOMATED COOLDOWN-SUPPRESSED BATCH.    
002600* 11/04/98 LMH  RSO-0151 -- Y2K REVIEW -- CD-LAST-ALERTED AND AL-IN-OBS-  
002700*               TIME ARE BOTH FULL 10-DIGIT EPOCH SECONDS, NO 2-DIGIT YEAR
002800*               HELD ANYWHERE IN THIS PROGRAM.                            
002900* 04/02/02 RDK  RSO-0168 -- COOLDOWN TABLE RAISED FROM 200 TO 500 ENTRIES 
003000*               AFTER A BUSY-NIGHT RUN DROPPED LATE CALLSIGNS FROM        
003100*               COOLDOWN.                                                 
003200* 06/09/11 PAV  RSO-0210 -- WRQ-1188 UAS CONVERSION -- RENAMED FROM RSO141
003300*               TO RASM003, GATE/FINALIZE LINKAGE RESHAPED FOR THE DRONE  
003400*               BATCH.                                                    
003500* 09/14/11 PAV  RSO-0214 -- ALERT BATCH TABLE CAPPED AT 200 SO A RUNAWAY  
003600*               SWARM CANNOT OVERRUN STORAGE; EXCESS ALERTS STILL COUNTED,
003700*               NOT PRINTED. SEE 1200-EMIT-ALERT.                         
003800*----------------------------------------------------------------         
003900                                                                          
004000 ENVIRONMENT DIVISION.                                                    
004100 CONFIGURATION SECTION.                                                   
004200 SPECIAL-NAMES.                                                           
004300     C01 IS TOP-OF-FORM.                                                  
004400                                                                          
004500 DATA DIVISION.                                                           
004600 WORKING-STORAGE SECTION.                                                 
004700                                                                          
004800******************************************************************        
004900* COOLDOWN TABLE -- ONE ENTRY PER CALLSIGN LAST ALERTED.         *        
005000* CAPACITY IS RSO-0168'S 500; PURGED EACH RUN AT FINALIZE.       *        
005100******************************************************************        
005200 01  CD-COOLDOWN-TABLE.                                                   
005300     05  CD-ENTRY OCCURS 500 TIMES INDEXED BY CD-IDX.                     
005400         10  CD-CALLSIGN            PIC X(08) VALUE SPACES.               
005500         10  CD-LAST-ALERTED        PIC 9(10) VALUE ZERO.                 
005600 01  CD-ACTIVE-COUNT             PIC 9(05) COMP VALUE ZERO.               
005700 01  CD-ACTIVE-COUNT-X REDEFINES CD-ACTIVE-COUNT                          
005800                                 PIC X(02).                               
005900                                                                          
006000******************************************************************        
006100* ALERT BATCH -- HOLDS THE NEWLY EMITTED ALERTS FOR THIS RUN,    *        
006200* HANDED BACK TO RASM001 AT FINALIZE FOR THE PRINT STEP.         *        
006300* CAPPED AT 200 PER RSO-0214.                                    *        
006400******************************************************************        
006500 01  AB-ALERT-BATCH-TABLE.                                                
006600     05  AB-ENTRY OCCURS 200 TIMES INDEXED BY AB-IDX.                     
006700         10  AB-CALLSIGN            PIC X(08).                            
006800         10  AB-LAT                 PIC S9(3)V9(4)                        
006900             SIGN IS LEADING SEPARATE CHARACTER.                          
007000         10  AB-LON                 PIC S9(3)V9(4)                        
007100             SIGN IS LEADING SEPARATE CHARACTER.                          
007200         10  AB-ZONE                PIC X(40).                            
007300 01  AB-BATCH-COUNT              PIC 9(05) COMP VALUE ZERO.               
007400                                                                          
007500 01  WS-COOLDOWN-WINDOW          PIC 9(05) COMP VALUE 300.                
007600 01  WS-ALERT-COUNT              PIC 9(05) COMP VALUE ZERO.               
007700 01  WS-SUPPRESS-COUNT           PIC 9(05) COMP VALUE ZERO.               
007800 01  WS-FOUND-FLAG               PIC X(01) VALUE 'N'.                     
007900     88  WS-COOLDOWN-ENTRY-FOUND     VALUE 'Y'.                           
008000     88  WS-COOLDOWN-ENTRY-ABSENT    VALUE 'N'.                           
008100 01  WS-FOUND-IDX                PIC 9(05) COMP VALUE ZERO.               
008200                                                                          
008300 01  WS-GATE-ELAPSED             PIC S9(10) COMP-3.                       
008400 01  WS-GATE-ELAPSED-X REDEFINES WS-GATE-ELAPSED                          
008500                                 PIC X(08).                               
008600 01  WS-PURGE-ELAPSED            PIC S9(10) COMP-3.                       
008700 01  WS-PURGE-ELAPSED-X REDEFINES WS-PURGE-ELAPSED                        
008800                                 PIC X(08).                               
008900 01  WS-PURGE-KEEP-COUNT         PIC 9(05) COMP VALUE ZERO.               
009000                                                                          
009100 LINKAGE SECTION.                                                         
009200 COPY RASMALK.                                                            
009300                                                                          
009400 PROCEDURE DIVISION USING AL-PARM-AREA.                                   
009500                                                                          
009600 0000-MAINLINE.                                                           
009700     EVALUATE TRUE                                                        
009800         WHEN AL-GATE-ALERT                                               
009900             PERFORM 1000-GATE-ALERT   THRU 1000-EXIT                     
010000         WHEN AL-FINALIZE-RUN                                             
010100             PERFORM 2000-FINALIZE     THRU 2000-EXIT                     
010200     END-EVALUATE.                                                        
010300     GOBACK.                                                              
010400                                                                          
010500*----------------------------------------------------------------         
010600* GATE ONE UNAUTHORIZED OBSERVATION AGAINST THE COOLDOWN                  
010700* TABLE. EMIT UNLESS A COOLDOWN ENTRY IS PRESENT AND STILL                
010800* WITHIN THE 300-SECOND WINDOW.                                           
010900*----------------------------------------------------------------         
011000 1000-GATE-ALERT.                                                         
011100     MOVE 'N'                       TO AL-OUT-SUPPRESSED.                 
011200     PERFORM 1100-FIND-COOLDOWN-ENTRY THRU 1100-EXIT.                     
011300                                                                          
011400     IF  WS-COOLDOWN-ENTRY-FOUND                                          
011500         COMPUTE WS-GATE-ELAPSED =                                        
011600             AL-IN-OBS-TIME - CD-LAST-ALERTED(WS-FOUND-IDX)               
011700         IF  WS-GATE-ELAPSED > WS-COOLDOWN-WINDOW                         
011800             PERFORM 1200-EMIT-ALERT   THRU 1200-EXIT                     
011900             MOVE AL-IN-OBS-TIME                                          
012000                 TO CD-LAST-ALERTED(WS-FOUND-IDX)                         
012100         ELSE                                                             
012200             MOVE 'Y'                 TO AL-OUT-SUPPRESSED                
012300             ADD 1                    TO WS-SUPPRESS-COUNT                
012400         END-IF                                                           
012500     ELSE                                                                 
012600         PERFORM 1200-EMIT-ALERT       THRU 1200-EXIT                     
012700         PERFORM 1300-ADD-COOLDOWN-ENTRY THRU 1300-EXIT                   
012800     END-IF.                                                              
012900                                                                          
013000     MOVE WS-ALERT-COUNT             TO AL-OUT-ALERT-COUNT.               
013100     MOVE WS-SUPPRESS-COUNT          TO AL-OUT-SUPPRESS-COUNT.            
013200                                                                          
013300 1000-EXIT.                                                               
013400     EXIT.                                                                
013500                                                                          
013600 1100-FIND-COOLDOWN-ENTRY.                                                
013700     MOVE 'N'                       TO WS-FOUND-FLAG.                     
013800     MOVE 0                         TO WS-FOUND-IDX.                      
013900                                                                          
014000     PERFORM 1110-CHECK-ONE-COOLDOWN THRU 1110-EXIT                       
014100         VARYING CD-IDX FROM 1 BY 1                                       
014200         UNTIL CD-IDX > CD-ACTIVE-COUNT                                   
014300         OR    WS-COOLDOWN-ENTRY-FOUND.                                   
014400                                                                          
014500 1100-EXIT.                                                               
014600     EXIT.                                                                
014700                                                                          
014800 1110-CHECK-ONE-COOLDOWN.                                                 
014900     IF  CD-CALLSIGN(CD-IDX) = AL-IN-CALLSIGN                             
015000         MOVE 'Y'                   TO WS-FOUND-FLAG                      
015100         SET WS-FOUND-IDX           TO CD-IDX.                            
015200                                                                          
015300 1110-EXIT.                                                               
015400     EXIT.                                                                
015500                                                                          
015600*----------------------------------------------------------------         
015700* APPEND ONE ALERT TO THE BATCH. RSO-0214: BEYOND 200 THE                 
015800* ALERT IS STILL COUNTED BUT NOT ADDED TO THE PRINTED BATCH.              
015900*----------------------------------------------------------------         
016000 1200-EMIT-ALERT.                                                         
016100     ADD 1                           TO WS-ALERT-COUNT.                   
016200                                                                          
016300     IF  AB-BATCH-COUNT < 200                                             
016400         ADD 1                       TO AB-BATCH-COUNT                    
016500         SET AB-IDX                  TO AB-BATCH-COUNT                    
016600         MOVE AL-IN-CALLSIGN         TO AB-CALLSIGN(AB-IDX)               
016700         MOVE AL-IN-LAT              TO AB-LAT(AB-IDX)                    
016800         MOVE AL-IN-LON              TO AB-LON(AB-IDX)                    
016900         MOVE AL-IN-ZONE-NAME        TO AB-ZONE(AB-IDX).                  
017000                                                                          
017100 1200-EXIT.                                                               
017200     EXIT.                                                                
017300                                                                          
017400 1300-ADD-COOLDOWN-ENTRY.                                                 
017500     IF  CD-ACTIVE-COUNT < 500                                            
017600         ADD 1                       TO CD-ACTIVE-COUNT                   
017700         SET CD-IDX                  TO CD-ACTIVE-COUNT                   
017800         MOVE AL-IN-CALLSIGN         TO CD-CALLSIGN(CD-IDX)               
017900         MOVE AL-IN-OBS-TIME                                              
018000             TO CD-LAST-ALERTED(CD-IDX).                                  
018100                                                                          
018200 1300-EXIT.                                                               
018300     EXIT.                                                                
018400                                                                          
018500*----------------------------------------------------------------         
018600* END OF RUN. PURGE EXPIRED COOLDOWN ENTRIES, HAND THE                    
018700* COMPLETED ALERT BATCH AND RUNNING COUNTS BACK TO RASM001.               
018800* AL-IN-OBS-TIME CARRIES THE BATCH CURRENT-TIME PARAMETER ON              
018900* THIS CALL, NOT AN OBSERVATION TIME.                                     
019000*----------------------------------------------------------------         
019100 2000-FINALIZE.                                                           
019200     PERFORM 2100-PURGE-EXPIRED-ENTRIES THRU 2100-EXIT.                   
019300                                                                          
019400     MOVE AB-ALERT-BATCH-TABLE       TO AL-OUT-ALERT-TABLE.               
019500     MOVE WS-ALERT-COUNT             TO AL-OUT-ALERT-COUNT.               
019600     MOVE WS-SUPPRESS-COUNT          TO AL-OUT-SUPPRESS-COUNT.            
019700     MOVE AB-BATCH-COUNT             TO AL-OUT-BATCH-COUNT.               
019800                                                                          
019900 2000-EXIT.                                                               
020000     EXIT.                                                                
020100                                                                          
020200 2100-PURGE-EXPIRED-ENTRIES.                                              
020300     MOVE 0                          TO WS-PURGE-KEEP-COUNT.              
020400                                                                          
020500     PERFORM 2110-PURGE-ONE-ENTRY  THRU 2110-EXIT                         
020600         VARYING CD-IDX FROM 1 BY 1                                       
020700         UNTIL CD-IDX > CD-ACTIVE-COUNT.                                  
020800                                                                          
020900     MOVE WS-PURGE-KEEP-COUNT        TO CD-ACTIVE-COUNT.                  
021000                                                                          
021100 2100-EXIT.                                                               
021200     EXIT.                                                                
021300                                                                          
021400 2110-PURGE-ONE-ENTRY.                                                    
021500     COMPUTE WS-PURGE-ELAPSED =                                           
021600         AL-IN-OBS-TIME - CD-LAST-ALERTED(CD-IDX).                        
021700                                                                          
021800     IF  WS-PURGE-ELAPSED NOT > WS-COOLDOWN-WINDOW                        
021900         ADD 1                       TO WS-PURGE-KEEP-COUNT               
022000         IF  WS-PURGE-KEEP-COUNT NOT = CD-IDX                             
022100             MOVE CD-CALLSIGN(CD-IDX)                                     
022200                 TO CD-CALLSIGN(WS-PURGE-KEEP-COUNT)                      
022300             MOVE CD-LAST-ALERTED(CD-IDX)                                 
022400                 TO CD-LAST-ALERTED(WS-PURGE-KEEP-COUNT).                 
022500                                                                          
022600 2110-EXIT.                                                               
022700     EXIT.                                                                
022800