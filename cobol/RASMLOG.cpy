000100******************************************************************        
000200* RASM DRONE-LOG RECORD DEFINITION.                              *        
000300*                                                                *        
000400* ONE OUTPUT RECORD PER OBSERVATION PROCESSED BY RASM001,        *        
000500* CARRYING THE CLASSIFICATION RESULT FROM THE ZONE ENGINE.       *        
000600* WRITTEN REGARDLESS OF AUTHORIZED/UNAUTHORIZED OUTCOME --       *        
000700* THIS IS THE PERMANENT FLIGHT-TRACK HISTORY FILE, RETAINED      *        
000800* PER THE RANGE-SAFETY OFFICE 7-YEAR RECORDS SCHEDULE.           *        
000900******************************************************************        
001000 01  LOG-RECORD.                                                          
001100     05  LOG-CALLSIGN           PIC X(08).                                
001200     05  LOG-LAT                PIC S9(3)V9(4)                            
001300         SIGN IS LEADING SEPARATE CHARACTER.                              
001400     05  LOG-LON                PIC S9(3)V9(4)                            
001500         SIGN IS LEADING SEPARATE CHARACTER.                              
001600     05  LOG-ALT                PIC S9(5)V9(2)                            
001700         SIGN IS LEADING SEPARATE CHARACTER.                              
001800     05  LOG-VEL                PIC 9(4)V9(2).                            
001900     05  LOG-UNAUTH             PIC X(01).                                
002000         88  LOG-IS-UNAUTH          VALUE 'Y'.                            
002100         88  LOG-IS-AUTH             VALUE 'N'.                           
002200     05  LOG-ZONE               PIC X(40).                                
002300     05  FILLER                 PIC X(21).                                
