000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID. RASM001.                                                     
000300 AUTHOR. J T MERCER.                                                      
000400 INSTALLATION. RANGE SAFETY OFFICE - AIRSPACE SURVEILLANCE.               
000500 DATE-WRITTEN. 03/02/87.                                                  
000600 DATE-COMPILED.                                                           
000700 SECURITY. NONCONFIDENTIAL.                                               
000800******************************************************************        
000900* RASM001 -- RESTRICTED-AIRSPACE OBSERVATION BATCH DRIVER.       *        
001000*                                                                *        
001100* READS THE RANGE RADAR / ADS-B EXTRACT (OBSFILE), CLASSIFIES    *        
001200* EACH OBSERVATION AGAINST THE RESTRICTED-ZONE TABLE VIA         *        
001300* RASM002, LOGS EVERY OBSERVATION TO DRNLOG, BATCHES NEWLY       *        
001400* UNAUTHORIZED CALLSIGNS THROUGH THE COOLDOWN GATE IN RASM003,   *        
001500* AND PRINTS THE END-OF-RUN ALERT REPORT (ALERTRPT) WITH         *        
001600* CONTROL TOTALS. RUNS AS A SINGLE JCL STEP, NO RESTART LOGIC.   *        
001700******************************************************************        
001800*----------------------------------------------------------------         
001900* CHANGE LOG.                                                             
002000*                                                                         
002100* DATE     BY   DESCRIPTION                                               
002200* -------- ---- ----------------------------------------------------------
002300* 03/02/87 JTM  RSO-0040 -- ORIGINAL RESTRICTED-AIRSPACE AUDIT DRIVER FOR 
002400*               MANNED FLIGHT PLANS.                                      
002500* 09/02/88 JTM  RSO-0058 -- ADDED THREE MORE MILITARY ZONES (SEE RASM002) 
002600*               -- NO DRIVER CHANGE.                                      
002700* 02/11/91 RDK  RSO-0102 -- DRIVER UPDATED FOR THE NEW GREAT-CIRCLE       
002800*               DISTANCE CALL LINKAGE.                                    
002900* 05/30/96 LMH  RSO-0141 -- ADDED THE ALERT-BATCH/COOLDOWN GATE CALL TO   
003000*               RASM003. PRIOR VERSION WROTE AN ALERT LINE FOR EVERY      
003100*               VIOLATION.                                                
003200* 11/04/98 LMH  RSO-0151 -- Y2K REVIEW -- WS-RUN-CURRENT-TIME AND ALL     
003300*               TIMESTAMP FIELDS CARRY FULL 10-DIGIT EPOCH SECONDS. NO    
003400*               2-DIGIT YEAR FIELDS FOUND IN THIS PROGRAM.                
003500* 03/17/99 LMH  RSO-0154 -- CONTROL-TOTALS TRAILER REWORKED TO PRINT      
003600*               VALIDATION PASS/FAIL EXPLICITLY.                          
003700* 06/09/11 PAV  RSO-0210 -- WRQ-1188 UAS CONVERSION -- RENAMED FROM RSO040
003800*               TO RASM001, RECOMPILED AGAINST THE 80-BYTE DRONE          
003900*               OBSERVATION RECORD. OBSFILE/DRNLOG/ALERTRPT DDS UNCHANGED 
004000*               FROM THE MANNED-FLIGHT ERA.                               
004100* 08/22/11 PAV  RSO-0212 -- DROPPED THE FIXED-WING SPEED GATE -- EVERY    
004200*               OBSERVATION IS NOW CLASSIFIED REGARDLESS OF VELOCITY.     
004300* 10/03/11 PAV  RSO-0216 -- RUN-CURRENT-TIME NOW TAKEN AS THE HIGHEST OB- 
004400*               TIME SEEN ON THE RUN, NOT A WALL-CLOCK READING, SO REPLAY 
004500*               OF AN OLD EXTRACT PURGES COOLDOWN CORRECTLY.              
004600*----------------------------------------------------------------         
004700                                                                          
004800 ENVIRONMENT DIVISION.                                                    
004900 CONFIGURATION SECTION.                                                   
005000 SPECIAL-NAMES.                                                           
005100     C01 IS TOP-OF-FORM.                                                  
005200                                                                          
005300 INPUT-OUTPUT SECTION.                                                    
005400 FILE-CONTROL.                                                            
005500     SELECT OBSERVATIONS   ASSIGN TO OBSFILE                              
005600            FILE STATUS IS WS-OBS-STATUS.                                 
005700     SELECT DRONE-LOG      ASSIGN TO DRNLOG                               
005800            FILE STATUS IS WS-LOG-STATUS.                                 
005900     SELECT ALERT-REPORT   ASSIGN TO ALERTRPT                             
006000            FILE STATUS IS WS-RPT-STATUS.                                 
006100                                                                          
006200 DATA DIVISION.                                                           
006300 FILE SECTION.                                                            
006400                                                                          
006500 FD  OBSERVATIONS                                                         
006600     RECORDING MODE IS F                                                  
006700     LABEL RECORDS ARE STANDARD                                           
006800     RECORD CONTAINS 80 CHARACTERS.                                       
006900     COPY RASMOBS.                                                        
007000                                                                          
007100 FD  DRONE-LOG                                                            
007200     RECORDING MODE IS F                                                  
007300     LABEL RECORDS ARE STANDARD                                           
007400     RECORD CONTAINS 100 CHARACTERS.                                      
007500     COPY RASMLOG.                                                        
007600                                                                          
007700 FD  ALERT-REPORT                                                         
007800     RECORDING MODE IS F                                                  
007900     LABEL RECORDS ARE STANDARD                                           
008000     RECORD CONTAINS 132 CHARACTERS.                                      
008100 01  ALERT-RECORD               PIC X(132).                               
008200                                                                          
008300 WORKING-STORAGE SECTION.                                                 
008400                                                                          
008500 01  WS-OBS-STATUS               PIC X(02) VALUE '00'.                    
008600 01  WS-LOG-STATUS               PIC X(02) VALUE '00'.                    
008700 01  WS-RPT-STATUS               PIC X(02) VALUE '00'.                    
008800 01  WS-ABEND-FILE-ID            PIC X(10) VALUE SPACES.                  
008900 01  WS-ABEND-STATUS             PIC X(02) VALUE SPACES.                  
009000                                                                          
009100 01  WS-EOF-SW                   PIC X(01) VALUE 'N'.                     
009200     88  WS-END-OF-FILE              VALUE 'Y'.                           
009300     88  WS-NOT-END-OF-FILE           VALUE 'N'.                          
009400                                                                          
009500 01  WS-VALID-RECORD-SW          PIC X(01) VALUE 'Y'.                     
009600     88  WS-RECORD-IS-VALID          VALUE 'Y'.                           
009700     88  WS-RECORD-IS-INVALID        VALUE 'N'.                           
009800                                                                          
009900******************************************************************        
010000* RUN CONTROL TOTALS -- PRINTED IN 330-WRITE-CONTROL-TOTALS.     *        
010100******************************************************************        
010200 01  WS-TOTAL-READ                PIC 9(07) COMP VALUE ZERO.              
010300 01  WS-TOTAL-PROCESSED           PIC 9(07) COMP VALUE ZERO.              
010400 01  WS-TOTAL-SKIPPED             PIC 9(07) COMP VALUE ZERO.              
010500 01  WS-TOTAL-AUTHORIZED          PIC 9(07) COMP VALUE ZERO.              
010600 01  WS-TOTAL-UNAUTHORIZED        PIC 9(07) COMP VALUE ZERO.              
010700 01  WS-CHECK-TOTAL               PIC 9(07) COMP VALUE ZERO.              
010800 01  WS-ALERTS-EMITTED            PIC 9(05) COMP VALUE ZERO.              
010900 01  WS-ALERTS-SUPPRESSED         PIC 9(05) COMP VALUE ZERO.              
011000 01  WS-VALIDATION-SW             PIC X(01) VALUE 'Y'.                    
011100     88  WS-VALIDATION-PASSED         VALUE 'Y'.                          
011200     88  WS-VALIDATION-FAILED         VALUE 'N'.                          
011300                                                                          
011400 01  WS-RUN-CURRENT-TIME          PIC S9(10) COMP VALUE ZERO.             
011500 01  WS-RUN-TIME-DISPLAY          PIC 9(10) VALUE ZERO.                   
011600 01  WS-ALERT-PRINT-IDX           PIC 9(05) COMP VALUE ZERO.              
011700                                                                          
011800 COPY RASMZLK.                                                            
011900 COPY RASMALK.                                                            
012000                                                                          
012100******************************************************************        
012200* ALERT-REPORT PRINT WORK AREA. RA1-PRINT-WORK IS THE ONE        *        
012300* 132-BYTE AREA MOVED TO ALERT-RECORD ON EVERY WRITE; THE        *        
012400* REDEFINES BELOW ARE THE DIFFERENT LINE SHAPES THE REPORT       *        
012500* PRINTS. LITERAL TEXT IS MOVED FRESH BEFORE EVERY WRITE --      *        
012600* VALUE CLAUSES ON A REDEFINED ITEM ONLY TAKE ONCE AT LOAD.      *        
012700******************************************************************        
012800 01  RA1-PRINT-WORK              PIC X(132) VALUE SPACES.                 
012900                                                                          
013000 01  RA1-COUNT-LAYOUT REDEFINES RA1-PRINT-WORK.                           
013100     05  RC-PREFIX               PIC X(04).                               
013200     05  RC-COUNT-ED             PIC ZZZ9.                                
013300     05  RC-SUFFIX               PIC X(33).                               
013400     05  FILLER                  PIC X(91).                               
013500                                                                          
013600 01  RA1-DASH-LAYOUT REDEFINES RA1-PRINT-WORK.                            
013700     05  RD-PREFIX               PIC X(10).                               
013800     05  RD-NUMBER-ED            PIC ZZ9.                                 
013900     05  RD-SUFFIX               PIC X(04).                               
014000     05  FILLER                  PIC X(115).                              
014100                                                                          
014200 01  RA1-LOCATION-LAYOUT REDEFINES RA1-PRINT-WORK.                        
014300     05  RL-LABEL                PIC X(10).                               
014400     05  RL-LAT-TAG              PIC X(04).                               
014500     05  RL-LAT-ED               PIC SZZ9.9999.                           
014600     05  RL-GAP                  PIC X(02).                               
014700     05  RL-LON-TAG              PIC X(04).                               
014800     05  RL-LON-ED               PIC SZZ9.9999.                           
014900     05  FILLER                  PIC X(94).                               
015000                                                                          
015100 01  RA1-TRAILER-LAYOUT REDEFINES RA1-PRINT-WORK.                         
015200     05  RT-LABEL                PIC X(30).                               
015300     05  RT-VALUE-ED             PIC ZZZZ9.                               
015400     05  FILLER                  PIC X(97).                               
015500                                                                          
015600 01  RA1-TRAILER-TEXT-LAYOUT REDEFINES RA1-PRINT-WORK.                    
015700     05  RTT-LABEL               PIC X(30).                               
015800     05  RTT-VALUE               PIC X(04).                               
015900     05  FILLER                  PIC X(98).                               
016000                                                                          
016100 PROCEDURE DIVISION.                                                      
016200                                                                          
016300 000-MAINLINE.                                                            
016400     PERFORM 100-INITIALIZATION   THRU 100-EXIT.                          
016500     PERFORM 200-PROCESS-MAINLINE THRU 200-EXIT.                          
016600     PERFORM 300-TERMINATION      THRU 300-EXIT.                          
016700     STOP RUN.                                                            
016800                                                                          
016900*----------------------------------------------------------------         
017000* OPEN FILES, VERIFY OPEN STATUS.                                         
017100*----------------------------------------------------------------         
017200 100-INITIALIZATION.                                                      
017300     OPEN INPUT  OBSERVATIONS.                                            
017400     IF  WS-OBS-STATUS NOT = '00'                                         
017500         MOVE 'OBSFILE'          TO WS-ABEND-FILE-ID                      
017600         MOVE WS-OBS-STATUS      TO WS-ABEND-STATUS                       
017700         PERFORM 900-FILE-ERROR-ABEND THRU 900-EXIT.                      
017800                                                                          
017900     OPEN OUTPUT DRONE-LOG.                                               
018000     IF  WS-LOG-STATUS NOT = '00'                                         
018100         MOVE 'DRNLOG'           TO WS-ABEND-FILE-ID                      
018200         MOVE WS-LOG-STATUS      TO WS-ABEND-STATUS                       
018300         PERFORM 900-FILE-ERROR-ABEND THRU 900-EXIT.                      
018400                                                                          
018500     OPEN OUTPUT ALERT-REPORT.                                            
018600     IF  WS-RPT-STATUS NOT = '00'                                         
018700         MOVE 'ALERTRPT'         TO WS-ABEND-FILE-ID                      
018800         MOVE WS-RPT-STATUS      TO WS-ABEND-STATUS                       
018900         PERFORM 900-FILE-ERROR-ABEND THRU 900-EXIT.                      
019000                                                                          
019100 100-EXIT.                                                                
019200     EXIT.                                                                
019300                                                                          
019400*----------------------------------------------------------------         
019500* READ/VALIDATE/CLASSIFY/LOG/ACCUMULATE/GATE, ONE RECORD                  
019600* AT A TIME, UNTIL END OF THE OBSERVATION FILE.                           
019700*----------------------------------------------------------------         
019800 200-PROCESS-MAINLINE.                                                    
019900     PERFORM 210-READ-OBSERVATION THRU 210-EXIT.                          
020000     PERFORM 205-PROCESS-ONE-RECORD THRU 205-EXIT                         
020100         WITH TEST BEFORE                                                 
020200         UNTIL WS-END-OF-FILE.                                            
020300                                                                          
020400 200-EXIT.                                                                
020500     EXIT.                                                                
020600                                                                          
020700 205-PROCESS-ONE-RECORD.                                                  
020800     ADD 1                       TO WS-TOTAL-READ.                        
020900     PERFORM 220-VALIDATE-OBSERVATION THRU 220-EXIT.                      
021000                                                                          
021100     IF  WS-RECORD-IS-VALID                                               
021200         ADD 1                   TO WS-TOTAL-PROCESSED                    
021300         PERFORM 230-CLASSIFY-OBSERVATION THRU 230-EXIT                   
021400         PERFORM 240-LOG-OBSERVATION      THRU 240-EXIT                   
021500         PERFORM 250-ACCUMULATE-COUNTS    THRU 250-EXIT                   
021600         IF  ZL-UNAUTHORIZED                                              
021700             PERFORM 260-GATE-ALERT        THRU 260-EXIT                  
021800         END-IF                                                           
021900     ELSE                                                                 
022000         ADD 1                   TO WS-TOTAL-SKIPPED                      
022100     END-IF.                                                              
022200                                                                          
022300     PERFORM 210-READ-OBSERVATION THRU 210-EXIT.                          
022400                                                                          
022500 205-EXIT.                                                                
022600     EXIT.                                                                
022700                                                                          
022800 210-READ-OBSERVATION.                                                    
022900     READ OBSERVATIONS                                                    
023000         AT END                                                           
023100             MOVE 'Y'            TO WS-EOF-SW.                            
023200                                                                          
023300 210-EXIT.                                                                
023400     EXIT.                                                                
023500                                                                          
023600*----------------------------------------------------------------         
023700* SKIP THE RECORD (COUNTED, NOT LOGGED) WHEN THE CALLSIGN IS              
023800* BLANK OR THE COORDINATES ARE NOT VALID NUMERICS.                        
023900*----------------------------------------------------------------         
024000 220-VALIDATE-OBSERVATION.                                                
024100     MOVE 'Y'                    TO WS-VALID-RECORD-SW.                   
024200                                                                          
024300     IF  OB-CALLSIGN = SPACES                                             
024400         MOVE 'N'                TO WS-VALID-RECORD-SW.                   
024500                                                                          
024600     IF  OB-LAT NOT NUMERIC                                               
024700     OR  OB-LON NOT NUMERIC                                               
024800         MOVE 'N'                TO WS-VALID-RECORD-SW.                   
024900                                                                          
025000 220-EXIT.                                                                
025100     EXIT.                                                                
025200                                                                          
025300*----------------------------------------------------------------         
025400* CALL THE ZONE ENGINE (RASM002) FOR THIS OBSERVATION.                    
025500*----------------------------------------------------------------         
025600 230-CLASSIFY-OBSERVATION.                                                
025700     MOVE OB-LAT                 TO ZL-IN-LAT.                            
025800     MOVE OB-LON                 TO ZL-IN-LON.                            
025900     MOVE 'Y'                    TO ZL-IN-COORDS-OK.                      
026000                                                                          
026100     CALL 'RASM002' USING ZL-PARM-AREA.                                   
026200                                                                          
026300 230-EXIT.                                                                
026400     EXIT.                                                                
026500                                                                          
026600*----------------------------------------------------------------         
026700* WRITE ONE DRNLOG RECORD. ALTITUDE/VELOCITY DEFAULT TO                   
026800* ZERO WHEN NOT A VALID NUMERIC ON THE INCOMING EXTRACT.                  
026900*----------------------------------------------------------------         
027000 240-LOG-OBSERVATION.                                                     
027100     MOVE OB-CALLSIGN            TO LOG-CALLSIGN.                         
027200     MOVE OB-LAT                 TO LOG-LAT.                              
027300     MOVE OB-LON                 TO LOG-LON.                              
027400                                                                          
027500     IF  OB-ALT NUMERIC                                                   
027600         MOVE OB-ALT             TO LOG-ALT                               
027700     ELSE                                                                 
027800         MOVE 0                  TO LOG-ALT.                              
027900                                                                          
028000     IF  OB-VEL NUMERIC                                                   
028100         MOVE OB-VEL             TO LOG-VEL                               
028200     ELSE                                                                 
028300         MOVE 0                  TO LOG-VEL.                              
028400                                                                          
028500     MOVE ZL-OUT-UNAUTH          TO LOG-UNAUTH.                           
028600     MOVE ZL-OUT-ZONE-NAME       TO LOG-ZONE.                             
028700                                                                          
028800     PERFORM 241-WRITE-LOG-RECORD THRU 241-EXIT.                          
028900                                                                          
029000     IF  OB-TIME > WS-RUN-CURRENT-TIME                                    
029100         MOVE OB-TIME            TO WS-RUN-CURRENT-TIME.                  
029200                                                                          
029300 240-EXIT.                                                                
029400     EXIT.                                                                
029500                                                                          
029600 241-WRITE-LOG-RECORD.                                                    
029700     WRITE LOG-RECORD.                                                    
029800                                                                          
029900 241-EXIT.                                                                
030000     EXIT.                                                                
030100                                                                          
030200 250-ACCUMULATE-COUNTS.                                                   
030300     IF  ZL-UNAUTHORIZED                                                  
030400         ADD 1                   TO WS-TOTAL-UNAUTHORIZED                 
030500     ELSE                                                                 
030600         ADD 1                   TO WS-TOTAL-AUTHORIZED.                  
030700                                                                          
030800 250-EXIT.                                                                
030900     EXIT.                                                                
031000                                                                          
031100*----------------------------------------------------------------         
031200* PASS ONE NEWLY UNAUTHORIZED OBSERVATION TO THE COOLDOWN                 
031300* GATE (RASM003, FUNCTION 'G').                                           
031400*----------------------------------------------------------------         
031500 260-GATE-ALERT.                                                          
031600     MOVE 'G'                    TO AL-FUNCTION.                          
031700     MOVE OB-CALLSIGN            TO AL-IN-CALLSIGN.                       
031800     MOVE OB-LAT                 TO AL-IN-LAT.                            
031900     MOVE OB-LON                 TO AL-IN-LON.                            
032000     MOVE ZL-OUT-ZONE-NAME       TO AL-IN-ZONE-NAME.                      
032100     MOVE OB-TIME                TO AL-IN-OBS-TIME.                       
032200                                                                          
032300     CALL 'RASM003' USING AL-PARM-AREA.                                   
032400                                                                          
032500 260-EXIT.                                                                
032600     EXIT.                                                                
032700                                                                          
032800*----------------------------------------------------------------         
032900* PURGE, VALIDATE, REPORT, CLOSE.                                         
033000*----------------------------------------------------------------         
033100 300-TERMINATION.                                                         
033200     PERFORM 305-FINALIZE-ALERTS  THRU 305-EXIT.                          
033300     PERFORM 310-VALIDATE-COUNTS  THRU 310-EXIT.                          
033400     PERFORM 320-WRITE-ALERT-REPORT THRU 320-EXIT.                        
033500     PERFORM 330-WRITE-CONTROL-TOTALS THRU 330-EXIT.                      
033600                                                                          
033700     CLOSE OBSERVATIONS DRONE-LOG ALERT-REPORT.                           
033800                                                                          
033900 300-EXIT.                                                                
034000     EXIT.                                                                
034100                                                                          
034200 305-FINALIZE-ALERTS.                                                     
034300     MOVE 'F'                    TO AL-FUNCTION.                          
034400     MOVE WS-RUN-CURRENT-TIME    TO AL-IN-OBS-TIME.                       
034500                                                                          
034600     CALL 'RASM003' USING AL-PARM-AREA.                                   
034700                                                                          
034800     MOVE AL-OUT-ALERT-COUNT     TO WS-ALERTS-EMITTED.                    
034900     MOVE AL-OUT-SUPPRESS-COUNT  TO WS-ALERTS-SUPPRESSED.                 
035000                                                                          
035100 305-EXIT.                                                                
035200     EXIT.                                                                
035300                                                                          
035400 310-VALIDATE-COUNTS.                                                     
035500     COMPUTE WS-CHECK-TOTAL =                                             
035600         WS-TOTAL-AUTHORIZED + WS-TOTAL-UNAUTHORIZED.                     
035700                                                                          
035800     IF  WS-CHECK-TOTAL = WS-TOTAL-PROCESSED                              
035900         MOVE 'Y'                TO WS-VALIDATION-SW                      
036000     ELSE                                                                 
036100         MOVE 'N'                TO WS-VALIDATION-SW.                     
036200                                                                          
036300 310-EXIT.                                                                
036400     EXIT.                                                                
036500                                                                          
036600 320-WRITE-ALERT-REPORT.                                                  
036700     PERFORM 321-WRITE-ALERT-HEADER THRU 321-EXIT.                        
036800                                                                          
036900     IF  AL-OUT-BATCH-COUNT > 0                                           
037000         PERFORM 322-WRITE-ALERT-DETAIL THRU 322-EXIT                     
037100             VARYING WS-ALERT-PRINT-IDX FROM 1 BY 1                       
037200             UNTIL WS-ALERT-PRINT-IDX > AL-OUT-BATCH-COUNT                
037300     ELSE                                                                 
037400         PERFORM 323-WRITE-NO-ALERTS THRU 323-EXIT.                       
037500                                                                          
037600 320-EXIT.                                                                
037700     EXIT.                                                                
037800                                                                          
037900 321-WRITE-ALERT-HEADER.                                                  
038000     MOVE SPACES                 TO RA1-PRINT-WORK.                       
038100     MOVE 'UNAUTHORIZED DRONE ALERT REPORT'                               
038200                                  TO RA1-PRINT-WORK.                      
038300     WRITE ALERT-RECORD FROM RA1-PRINT-WORK.                              
038400                                                                          
038500     MOVE SPACES                 TO RA1-PRINT-WORK.                       
038600     MOVE WS-RUN-CURRENT-TIME    TO WS-RUN-TIME-DISPLAY.                  
038700     STRING 'RUN TIME: '             DELIMITED BY SIZE                    
038800            WS-RUN-TIME-DISPLAY      DELIMITED BY SIZE                    
038900         INTO RA1-PRINT-WORK.                                             
039000     WRITE ALERT-RECORD FROM RA1-PRINT-WORK.                              
039100                                                                          
039200     MOVE SPACES                 TO RA1-PRINT-WORK.                       
039300     MOVE '*** '                 TO RC-PREFIX.                            
039400     MOVE AL-OUT-ALERT-COUNT     TO RC-COUNT-ED.                          
039500     MOVE ' UNAUTHORIZED DRONE ALERT(S) ***'                              
039600                                  TO RC-SUFFIX.                           
039700     WRITE ALERT-RECORD FROM RA1-PRINT-WORK.                              
039800                                                                          
039900 321-EXIT.                                                                
040000     EXIT.                                                                
040100                                                                          
040200 322-WRITE-ALERT-DETAIL.                                                  
040300     MOVE SPACES                 TO RA1-PRINT-WORK.                       
040400     MOVE '--- ALERT '           TO RD-PREFIX.                            
040500     MOVE WS-ALERT-PRINT-IDX     TO RD-NUMBER-ED.                         
040600     MOVE ' ---'                 TO RD-SUFFIX.                            
040700     WRITE ALERT-RECORD FROM RA1-PRINT-WORK.                              
040800                                                                          
040900     MOVE SPACES                 TO RA1-PRINT-WORK.                       
041000     STRING 'CALLSIGN: '             DELIMITED BY SIZE                    
041100            AL-OUT-ENT-CALLSIGN(WS-ALERT-PRINT-IDX)                       
041200                                     DELIMITED BY SIZE                    
041300         INTO RA1-PRINT-WORK.                                             
041400     WRITE ALERT-RECORD FROM RA1-PRINT-WORK.                              
041500                                                                          
041600     MOVE SPACES                 TO RA1-PRINT-WORK.                       
041700     MOVE 'LOCATION: '           TO RL-LABEL.                             
041800     MOVE 'LAT '                 TO RL-LAT-TAG.                           
041900     MOVE AL-OUT-ENT-LAT(WS-ALERT-PRINT-IDX) TO RL-LAT-ED.                
042000     MOVE 'LON '                 TO RL-LON-TAG.                           
042100     MOVE AL-OUT-ENT-LON(WS-ALERT-PRINT-IDX) TO RL-LON-ED.                
042200     WRITE ALERT-RECORD FROM RA1-PRINT-WORK.                              
042300                                                                          
042400     MOVE SPACES                 TO RA1-PRINT-WORK.                       
042500     STRING 'RESTRICTED ZONE: '      DELIMITED BY SIZE                    
042600            AL-OUT-ENT-ZONE(WS-ALERT-PRINT-IDX)                           
042700                                     DELIMITED BY SIZE                    
042800         INTO RA1-PRINT-WORK.                                             
042900     WRITE ALERT-RECORD FROM RA1-PRINT-WORK.                              
043000                                                                          
043100 322-EXIT.                                                                
043200     EXIT.                                                                
043300                                                                          
043400 323-WRITE-NO-ALERTS.                                                     
043500     MOVE SPACES                 TO RA1-PRINT-WORK.                       
043600     MOVE 'NO NEW ALERTS THIS RUN' TO RA1-PRINT-WORK.                     
043700     WRITE ALERT-RECORD FROM RA1-PRINT-WORK.                              
043800                                                                          
043900 323-EXIT.                                                                
044000     EXIT.                                                                
044100                                                                          
044200 330-WRITE-CONTROL-TOTALS.                                                
044300     MOVE SPACES                 TO RA1-PRINT-WORK.                       
044400     MOVE 'TOTAL READ'           TO RT-LABEL.                             
044500     MOVE WS-TOTAL-READ          TO RT-VALUE-ED.                          
044600     WRITE ALERT-RECORD FROM RA1-PRINT-WORK.                              
044700                                                                          
044800     MOVE SPACES                 TO RA1-PRINT-WORK.                       
044900     MOVE 'VALID PROCESSED'      TO RT-LABEL.                             
045000     MOVE WS-TOTAL-PROCESSED     TO RT-VALUE-ED.                          
045100     WRITE ALERT-RECORD FROM RA1-PRINT-WORK.                              
045200                                                                          
045300     MOVE SPACES                 TO RA1-PRINT-WORK.                       
045400     MOVE 'SKIPPED'              TO RT-LABEL.                             
045500     MOVE WS-TOTAL-SKIPPED       TO RT-VALUE-ED.                          
045600     WRITE ALERT-RECORD FROM RA1-PRINT-WORK.                              
045700                                                                          
045800     MOVE SPACES                 TO RA1-PRINT-WORK.                       
045900     MOVE 'AUTHORIZED'           TO RT-LABEL.                             
046000     MOVE WS-TOTAL-AUTHORIZED    TO RT-VALUE-ED.                          
046100     WRITE ALERT-RECORD FROM RA1-PRINT-WORK.                              
046200                                                                          
046300     MOVE SPACES                 TO RA1-PRINT-WORK.                       
046400     MOVE 'UNAUTHORIZED'         TO RT-LABEL.                             
046500     MOVE WS-TOTAL-UNAUTHORIZED  TO RT-VALUE-ED.                          
046600     WRITE ALERT-RECORD FROM RA1-PRINT-WORK.                              
046700                                                                          
046800     MOVE SPACES                 TO RA1-PRINT-WORK.                       
046900     MOVE 'ALERTS EMITTED'       TO RT-LABEL.                             
047000     MOVE WS-ALERTS-EMITTED      TO RT-VALUE-ED.                          
047100     WRITE ALERT-RECORD FROM RA1-PRINT-WORK.                              
047200                                                                          
047300     MOVE SPACES                 TO RA1-PRINT-WORK.                       
047400     MOVE 'ALERTS SUPPRESSED (COOLDOWN)' TO RT-LABEL.                     
047500     MOVE WS-ALERTS-SUPPRESSED   TO RT-VALUE-ED.                          
047600     WRITE ALERT-RECORD FROM RA1-PRINT-WORK.                              
047700                                                                          
047800     MOVE SPACES                 TO RA1-PRINT-WORK.                       
047900     MOVE 'VALIDATION'           TO RTT-LABEL.                            
048000     IF  WS-VALIDATION-PASSED                                             
048100         MOVE 'PASS'             TO RTT-VALUE                             
048200     ELSE                                                                 
048300         MOVE 'FAIL'             TO RTT-VALUE.                            
048400     WRITE ALERT-RECORD FROM RA1-PRINT-WORK.                              
048500                                                                          
048600 330-EXIT.                                                                
048700     EXIT.                                                                
048800                                                                          
048900*----------------------------------------------------------------         
049000* FATAL FILE-STATUS ERROR -- DISPLAY AND STOP THE STEP.                   
049100*----------------------------------------------------------------         
049200 900-FILE-ERROR-ABEND.                                                    
049300     DISPLAY '*** RASM001 FILE ERROR ***'.                                
049400     DISPLAY 'FILE  : ' WS-ABEND-FILE-ID.                                 
049500     DISPLAY 'STATUS: ' WS-ABEND-STATUS.                                  
049600     STOP RUN.                                                            
049700                                                                          
049800 900-EXIT.                                                                
049900     EXIT.                                                                
050000